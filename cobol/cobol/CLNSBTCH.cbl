000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLNSBTCH.
000300 AUTHOR.        R S KOHLI.
000400 INSTALLATION.  MFG-OPS ACCOUNTING - PLANT SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*  PROGRAM USED TO CLEANSE THE DAILY MFG-OPS INTAKE EXTRACT.      *
001100*  CLNSBTCH READS THE RAW FEEDER RECORDS (RAWDATA), STRIPS AND    *
001200*  VALIDATES THE TWO AMOUNT FIELDS AND THE QUANTITY FIELD BY      *
001300*  CALLING SUBROUTINE AMTCLEAN ONCE PER FIELD, CARRIES THE        *
001400*  ITEM ID AND DESCRIPTION THROUGH UNCHANGED, AND WRITES THE      *
001500*  CLEANSED RECORD TO THE OUTPUT FILE (CLEANOUT).  A FIELD THAT   *
001600*  WILL NOT PARSE IS DEFAULTED TO ZERO - IT IS NEVER GROUNDS TO   *
001700*  REJECT THE RECORD OR STOP THE RUN.  AT END OF FILE A RUN       *
001800*  SUMMARY IS DISPLAYED TO SYSOUT GIVING RECORD COUNTS, THE       *
001900*  NUMBER OF FIELDS DEFAULTED, AND THE COLUMN GRAND TOTALS.       *
002000*  THERE ARE NO KEYS AND NO CONTROL BREAKS - INPUT ORDER IS       *
002100*  PRESERVED AND TOTALS ARE RUN GRAND TOTALS ONLY.                *
002200******************************************************************
002300*  MAINTENANCE HISTORY                                           *
002400*  ------------------                                            *
002500*  02/11/91  RSK  ORIGINAL VERSION - MFG-OPS INTAKE CLEANSING     *
002600*                 BATCH REPLACES THE MANUAL RECONCILIATION        *
002700*                 WORKSHEET USED BY THE COST-ACCOUNTING CLERKS    *
002800*                 (TICKET MFG-100).                               *
002900*  02/11/91  RSK  CARVED THE FIELD-SCRUB LOGIC OUT INTO A CALLED  *
003000*                 SUBROUTINE, AMTCLEAN, SO THE SAME RULE COULD    *
003100*                 BE APPLIED TO BOTH AMOUNT FIELDS AND TO         *
003200*                 QUANTITY WITHOUT DUPLICATING THE SCAN LOGIC     *
003300*                 THREE TIMES IN THIS PROGRAM (TICKET MFG-101).   *
003400*  05/06/91  RSK  ADDED FIELDS-DEFAULTED COUNTER TO THE RUN       *
003500*                 SUMMARY - PLANT CONTROLLER WANTED A COUNT OF    *
003600*                 HOW MANY FIELDS WERE BAD ON THE FEED, NOT JUST  *
003700*                 A TOTAL RECORD COUNT (TICKET MFG-108).          *
003800*  06/03/93  RSK  ADDED THE -NUM REDEFINES FAST PATH IN COPYBOOK  *
003900*                 RAWREC SO A FIELD THAT ARRIVES ALREADY FULLY    *
004000*                 NUMERIC SKIPS THE CALL TO AMTCLEAN - CUT CPU    *
004100*                 TIME ON THE OVERNIGHT RUN BY ABOUT A THIRD      *
004200*                 (TICKET MFG-118).                               *
004300*  09/21/98  LMB  Y2K REVIEW - NO DATE FIELDS ARE READ, EDITED,   *
004400*                 OR STORED BY THIS PROGRAM.  NO CHANGE REQUIRED. *
004500*                 SIGNED OFF PER MFG-Y2K-04.                      *
004600*  04/02/01  RSK  RUN SUMMARY REFORMATTED TO THE CURRENT COLUMN   *
004700*                 LAYOUT AT THE REQUEST OF PLANT ACCOUNTING - OLD *
004800*                 LAYOUT DID NOT LINE UP THE DECIMAL POINTS       *
004900*                 ACROSS THE THREE TOTAL LINES (TICKET MFG-133).  *
005000*  11/14/02  JHP  QUANTITY TOTAL WIDENED FROM 9(9) TO 9(11) AFTER *
005100*                 THE NOV RUN OVERFLOWED ON THE FINISHED-GOODS    *
005200*                 CONSOLIDATION FEED (TICKET MFG-141).            *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-390.
005900 OBJECT-COMPUTER.   IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     SELECT RAW-INPUT-FILE    ASSIGN TO UT-S-RAWDATA.
006700     SELECT CLEAN-OUTPUT-FILE ASSIGN TO UT-S-CLNOUT.
006800
006900
007000 DATA DIVISION.
007100
007200 FILE SECTION.
007300
007400 FD  RAW-INPUT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS RAW-INPUT-RECORD.
008000
008100 01  RAW-INPUT-RECORD                 PIC X(80).
008200
008300 FD  CLEAN-OUTPUT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS CLEAN-OUTPUT-RECORD.
008900
009000 01  CLEAN-OUTPUT-RECORD              PIC X(80).
009100
009200
009300 WORKING-STORAGE SECTION.
009400
009450 77  WS-CALL-DEFAULTED-SW         PIC X(1)       VALUE 'N'.
009460     88  WS-CALL-DEFAULTED                       VALUE 'Y'.
009470*        SET/TESTED AROUND EACH CALL TO AMTCLEAN IN 250-CLEAN-
009480*        ONE-FIELD - A SINGLE WORKING FLAG, CARRIED AS A
009490*        77-LEVEL RATHER THAN INSIDE THE CALL-AREA GROUP BELOW.
009495
009500 01  PROGRAM-INDICATOR-SWITCHES.
009600     05  WS-EOF-INPUT-SW              PIC X(3)      VALUE 'NO '.
009700         88  EOF-INPUT                              VALUE 'YES'.
009800     05  FILLER                       PIC X(7).
009900
010000 01  WS-ACCUMULATORS.
010100*  FOR PROGRAM RECORD TRACKING
010200     05  WS-READ-CTR                  PIC S9(7) COMP  VALUE +0.
010300     05  WS-WRTN-CTR                  PIC S9(7) COMP  VALUE +0.
010400     05  WS-DFLT-CTR                  PIC S9(7) COMP  VALUE +0.
010500     05  FILLER                       PIC X(6).
010600
010650 01  WS-ACCUMULATORS-X  REDEFINES  WS-ACCUMULATORS  PIC X(24).
010660*        HEX VIEW OF THE COUNTER GROUP FOR DEBUG TOOL SESSIONS -
010670*        SAME IDIOM AS THE PACKED-ACCUMULATOR REDEFINES IN
010680*        AMTCLEAN AND THE COUNTER REDEFINES IN TMPLGEN.
010690
010700 01  WS-COLUMN-TOTALS.
010800*  FOR RUN-SUMMARY GRAND TOTALS - SEE MFG-141 (11/14/02)
010900     05  WS-TOTAL-AMOUNT-1            PIC S9(13)V99   VALUE ZERO.
011000     05  WS-TOTAL-AMOUNT-2            PIC S9(13)V99   VALUE ZERO.
011100     05  WS-TOTAL-QUANTITY            PIC S9(11)      VALUE ZERO.
011200     05  FILLER                       PIC X(8).
011300
011400 01  WS-CLEAN-CALL-AREA.
011410*  PASSED TO AMTCLEAN ON THE CALL - ONE FIELD AT A TIME.  THE
011420*  DEFAULTED-FIELD FLAG FOR THIS CALL IS 77-LEVEL WS-CALL-
011430*  DEFAULTED-SW ABOVE, NOT PART OF THIS GROUP.
011600     05  WS-CALL-RAW-TEXT             PIC X(15)      VALUE SPACES.
011700     05  WS-CALL-CLEAN-VALUE          PIC S9(11)V99  VALUE ZERO.
012000     05  FILLER                       PIC X(12).
012100
012200 01  WS-REPORT-EDIT-FIELDS.
012300*  EDITED PICTURES FOR 950-DISPLAY-RUN-SUMMARY - SEE MFG-133
012400*  (04/02/01) FOR WHY THE COLUMN WIDTHS LOOK THE WAY THEY DO.
012500     05  WS-RPT-COUNT-EDIT            PIC ZZZZZZ9.
012600     05  WS-RPT-AMT-EDIT              PIC ZZ,ZZZ,ZZZ,ZZZ,ZZ9.99-.
012700     05  WS-RPT-QTY-EDIT              PIC ZZ,ZZZ,ZZZ,ZZ9-.
012800     05  FILLER                       PIC X(5).
012900
013000* PROGRAM FILES DEFINED:
013100
013200     COPY RAWREC.
013300
013400     COPY CLNREC.
013500
013600
013700 PROCEDURE DIVISION.
013800
013900 000-MAINLINE SECTION.
014000
014100     OPEN INPUT  RAW-INPUT-FILE
014200          OUTPUT CLEAN-OUTPUT-FILE.
014300     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
014400     IF EOF-INPUT
014500        DISPLAY '** WARNING **  RAWDATA FILE EMPTY - '
014600                'NO RECORDS PROCESSED'
014700     ELSE
014800        PERFORM 200-PRSS-INPUT-RECORD THRU
014900                                    200-PRSS-INPUT-RECORD-EXIT
015000           UNTIL EOF-INPUT.
015100     PERFORM 950-DISPLAY-RUN-SUMMARY THRU
015200                                    950-DISPLAY-RUN-SUMMARY-EXIT.
015300     CLOSE RAW-INPUT-FILE
015400           CLEAN-OUTPUT-FILE.
015500     MOVE ZERO TO RETURN-CODE.
015600     GOBACK.
015700
015800
015900 200-PRSS-INPUT-RECORD.
016000
016100     MOVE RAW-ITEM-ID    TO CLEAN-ITEM-ID.
016200     MOVE RAW-ITEM-DESC  TO CLEAN-ITEM-DESC.
016300*
016400*    AMOUNT-1 - CLEANER RULES 1 THRU 7, VIA AMTCLEAN, UNLESS THE
016500*    FAST-PATH REDEFINES SHOWS THE FIELD IS ALREADY PLAIN DIGITS.
016600     IF RAW-AMOUNT-1-NUM IS NUMERIC
016700        MOVE RAW-AMOUNT-1-NUM TO WS-CALL-CLEAN-VALUE
016800     ELSE
016900        MOVE RAW-AMOUNT-1 TO WS-CALL-RAW-TEXT
017000        PERFORM 250-CLEAN-ONE-FIELD THRU 250-CLEAN-ONE-FIELD-EXIT.
017100     ADD WS-CALL-CLEAN-VALUE TO WS-TOTAL-AMOUNT-1.
017200     MOVE WS-CALL-CLEAN-VALUE TO CLEAN-AMOUNT-1.
017300*
017400*    AMOUNT-2 - SAME RULE AS AMOUNT-1.
017500     IF RAW-AMOUNT-2-NUM IS NUMERIC
017600        MOVE RAW-AMOUNT-2-NUM TO WS-CALL-CLEAN-VALUE
017700     ELSE
017800        MOVE RAW-AMOUNT-2 TO WS-CALL-RAW-TEXT
017900        PERFORM 250-CLEAN-ONE-FIELD THRU 250-CLEAN-ONE-FIELD-EXIT.
018000     ADD WS-CALL-CLEAN-VALUE TO WS-TOTAL-AMOUNT-2.
018100     MOVE WS-CALL-CLEAN-VALUE TO CLEAN-AMOUNT-2.
018200*
018300*    QUANTITY - SAME RULE, BUT THE FRACTIONAL PART IS TRUNCATED
018400*    (NOT ROUNDED) ON THE ADD AND ON THE MOVE TO CLEAN-QUANTITY
018500*    SINCE NEITHER TARGET CARRIES DECIMAL PLACES.
018600     IF RAW-QUANTITY-NUM IS NUMERIC
018700        MOVE RAW-QUANTITY-NUM TO WS-CALL-CLEAN-VALUE
018800     ELSE
018900        MOVE RAW-QUANTITY TO WS-CALL-RAW-TEXT
019000        PERFORM 250-CLEAN-ONE-FIELD THRU 250-CLEAN-ONE-FIELD-EXIT.
019100     ADD WS-CALL-CLEAN-VALUE TO WS-TOTAL-QUANTITY.
019200     MOVE WS-CALL-CLEAN-VALUE TO CLEAN-QUANTITY.
019300*
019400     PERFORM 900-WRITE-OUTPUT-REC THRU 900-WRITE-OUTPUT-REC-EXIT.
019500     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
019600
019700 200-PRSS-INPUT-RECORD-EXIT.
019800     EXIT.
019900
020000
020100 250-CLEAN-ONE-FIELD.
020200*    ONE CALL TO AMTCLEAN PER AMOUNT/QUANTITY FIELD - SEE THE
020300*    02/11/91 MAINTENANCE NOTE ABOVE (TICKET MFG-101).
020400
020500     MOVE 'N' TO WS-CALL-DEFAULTED-SW.
020600     MOVE ZERO TO WS-CALL-CLEAN-VALUE.
020700     CALL 'AMTCLEAN' USING WS-CALL-RAW-TEXT,
020800                           WS-CALL-CLEAN-VALUE,
020900                           WS-CALL-DEFAULTED-SW.
021000     IF WS-CALL-DEFAULTED
021100        ADD 1 TO WS-DFLT-CTR.
021200
021300 250-CLEAN-ONE-FIELD-EXIT.
021400     EXIT.
021500
021600
021700 800-READ-INPUT-FILE.
021800
021900     READ RAW-INPUT-FILE INTO RAW-REC
022000         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW,
022100                 GO TO 800-READ-INPUT-FILE-EXIT.
022200     ADD 1 TO WS-READ-CTR.
022300
022400 800-READ-INPUT-FILE-EXIT.
022500     EXIT.
022600
022700
022800 900-WRITE-OUTPUT-REC.
022900
023000     WRITE CLEAN-OUTPUT-RECORD FROM CLEAN-REC.
023100     ADD 1 TO WS-WRTN-CTR.
023200
023300 900-WRITE-OUTPUT-REC-EXIT.
023400     EXIT.
023500
023600
023700 950-DISPLAY-RUN-SUMMARY.
023800
023900     DISPLAY 'CLEANSE RUN SUMMARY'.
024000     MOVE WS-READ-CTR TO WS-RPT-COUNT-EDIT.
024100     DISPLAY 'RECORDS READ:      ' WS-RPT-COUNT-EDIT.
024200     MOVE WS-WRTN-CTR TO WS-RPT-COUNT-EDIT.
024300     DISPLAY 'RECORDS WRITTEN:   ' WS-RPT-COUNT-EDIT.
024400     MOVE WS-DFLT-CTR TO WS-RPT-COUNT-EDIT.
024500     DISPLAY 'FIELDS DEFAULTED:  ' WS-RPT-COUNT-EDIT.
024600     MOVE WS-TOTAL-AMOUNT-1 TO WS-RPT-AMT-EDIT.
024700     DISPLAY 'TOTAL AMOUNT-1:  ' WS-RPT-AMT-EDIT.
024800     MOVE WS-TOTAL-AMOUNT-2 TO WS-RPT-AMT-EDIT.
024900     DISPLAY 'TOTAL AMOUNT-2:  ' WS-RPT-AMT-EDIT.
025000     MOVE WS-TOTAL-QUANTITY TO WS-RPT-QTY-EDIT.
025100     DISPLAY 'TOTAL QUANTITY:  ' WS-RPT-QTY-EDIT.
025200
025300 950-DISPLAY-RUN-SUMMARY-EXIT.
025400     EXIT.
025500
025600* END OF PROGRAM CLNSBTCH
