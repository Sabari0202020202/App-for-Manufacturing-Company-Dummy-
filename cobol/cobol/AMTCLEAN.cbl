000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AMTCLEAN.
000300 AUTHOR.        R S KOHLI.
000400 INSTALLATION.  MFG-OPS ACCOUNTING - PLANT SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/11/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*  PROGRAM USED AS A CALLED SUBROUTINE TO SCRUB ONE FREE-FORM     *
001100*  TEXT MONEY OR QUANTITY FIELD FOR THE MFG-OPS DATA-INTAKE       *
001200*  CLEANSING BATCH.  STRIPS DOLLAR SIGNS AND COMMAS, TRIMS        *
001300*  LEADING/TRAILING SPACES, THEN VALIDATES AND ACCUMULATES THE    *
001400*  REMAINDER AS A SIGNED DECIMAL NUMBER.  A FIELD THAT WILL NOT   *
001500*  PARSE IS RETURNED AS ZERO WITH LK-DEFAULTED-SW SET TO 'Y' -    *
001600*  A BAD FIELD NEVER ABENDS THE CALLING PROGRAM (THE "ANTI-CRASH" *
001700*  RULE).  CALLED ONCE PER AMOUNT/QUANTITY FIELD BY CLNSBTCH.     *
001800*                                                                 *
001900*  LINKAGE:                                                       *
002000*      LK-RAW-FIELD-TEXT   (PASSED, NOT CHANGED) - THE RAW TEXT   *
002100*      LK-CLEAN-VALUE      (RETURNED) - CLEANSED VALUE, 2 DECIMAL *
002200*                           PLACES.  CALLER TRUNCATES FURTHER TO  *
002300*                           0 DECIMALS FOR A QUANTITY FIELD ON    *
002400*                           THE MOVE INTO ITS OWN WORKING STORAGE.*
002500*      LK-DEFAULTED-SW     (RETURNED) - 'Y' IF THE FIELD DID NOT  *
002600*                           PARSE AND WAS DEFAULTED TO ZERO.      *
002700******************************************************************
002800*  MAINTENANCE HISTORY                                           *
002900*  ------------------                                            *
003000*  02/11/91  RSK  ORIGINAL VERSION - CARVED OUT OF THE OLD        *
003100*                 IN-LINE EDIT LOGIC IN CLNSBTCH SO THE SAME      *
003200*                 SCRUB RULE COULD BE CALLED FOR AMOUNT-1,        *
003300*                 AMOUNT-2 AND QUANTITY (TICKET MFG-101).         *
003400*  08/14/92  RSK  FIXED: A SECOND DECIMAL POINT (E.G. 12.3.4)     *
003500*                 WAS NOT BEING CAUGHT - NOW DEFAULTS TO ZERO     *
003600*                 PER MFG-114.                                   *
003700*  06/03/93  RSK  DROPPED THE DECIMAL-PLACES PARAMETER - VALUE IS *
003800*                 ALWAYS RETURNED AT 2 DECIMALS, CALLER TRUNCATES *
003900*                 FURTHER FOR A QUANTITY FIELD (TICKET MFG-118).  *
004000*  09/21/98  LMB  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
004100*                 NO CHANGE REQUIRED.  SIGNED OFF PER MFG-Y2K-04. *
004200*  03/30/01  RSK  DISPLAY DIAGNOSTIC OF WS-PROGRAM-STATUS-TEXT    *
004300*                 REMOVED FROM PRODUCTION PATH PER MFG-140 -      *
004400*                 FIELD LEFT IN WORKING-STORAGE FOR DEBUG TOOL.   *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-390.
005000 OBJECT-COMPUTER.   IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500
005600 WORKING-STORAGE SECTION.
005700
005750 77  WS-SCAN-INDEX             PIC S9(4)  COMP  VALUE +0.
005760*        WORKS ALONGSIDE THE SCAN COUNTERS GROUP BELOW BUT IS
005770*        ITSELF A SINGLE STANDALONE SUBSCRIPT, SO IT IS CARRIED
005780*        AS A 77-LEVEL RATHER THAN FOLDED INTO THE GROUP.
005790
005800 01  WS-PROGRAM-STATUS.
005900     05  WS-PROGRAM-STATUS-TEXT    PIC X(30)  VALUE SPACES.
006000*        SET BY EACH PARAGRAPH FOR DEBUG TOOL - NOT DISPLAYED
006100*        IN PRODUCTION (SEE 03/30/01 MAINTENANCE NOTE ABOVE).
006200     05  FILLER                    PIC X(10).
006300
006400 01  WS-PROGRAM-SWITCHES.
006500     05  WS-SCRUB-VALID-SW         PIC X(1)   VALUE 'Y'.
006600         88  WS-SCRUB-IS-VALID                VALUE 'Y'.
006700         88  WS-SCRUB-IS-INVALID              VALUE 'N'.
006800     05  WS-DECIMAL-POINT-SW       PIC X(1)   VALUE 'N'.
006900         88  WS-DECIMAL-POINT-SEEN            VALUE 'Y'.
007000     05  WS-NEGATIVE-SW            PIC X(1)   VALUE 'N'.
007100         88  WS-VALUE-IS-NEGATIVE             VALUE 'Y'.
007200     05  FILLER                    PIC X(7).
007300
007400 01  WS-SCAN-COUNTERS.
007600     05  WS-SCRUB-LENGTH           PIC S9(4)  COMP  VALUE +0.
007700     05  WS-OUT-INDEX              PIC S9(4)  COMP  VALUE +0.
007800     05  WS-FIRST-NONSPACE         PIC S9(4)  COMP  VALUE +0.
007900     05  WS-LAST-NONSPACE          PIC S9(4)  COMP  VALUE +0.
008000     05  WS-DIGITS-AFTER-POINT     PIC S9(4)  COMP  VALUE +0.
008100     05  FILLER                    PIC X(4).
008200
008300 01  WS-SOURCE-TEXT                PIC X(15)  VALUE SPACES.
008400 01  WS-SOURCE-TEXT-R  REDEFINES  WS-SOURCE-TEXT.
008500     05  WS-SOURCE-CHAR  OCCURS 15 TIMES       PIC X(1).
008600*        REDEFINES #1 - LETS THE STRIP PARAGRAPH WALK THE RAW
008700*        TEXT ONE BYTE AT A TIME WITHOUT REFERENCE MODIFICATION.
008800
008900 01  WS-SCRUB-TEXT                 PIC X(15)  VALUE SPACES.
009000 01  WS-SCRUB-TEXT-R  REDEFINES  WS-SCRUB-TEXT.
009100     05  WS-SCRUB-CHAR   OCCURS 15 TIMES       PIC X(1).
009200*        REDEFINES #2 - THE $  AND  ,  STRIPPED REMAINDER, BUILT
009300*        BY 100-STRIP-SYMBOLS AND WALKED AGAIN BY 300-VALIDATE-
009400*        AND-ACCUM.
009500
009600 01  WS-CURRENT-CHAR               PIC X(1)   VALUE SPACE.
009700 01  WS-CURRENT-DIGIT  REDEFINES  WS-CURRENT-CHAR  PIC 9(1).
009800*        REDEFINES #3 - NUMERIC-CLASS TEST ON THE CHARACTER
009900*        CURRENTLY BEING SCANNED (SAME IDIOM AS THE -NUM
010000*        REDEFINES FIELDS IN COPYBOOK RAWREC).
010100
010200 01  WS-DIGIT-ACCUM-AREA.
010300     05  WS-DIGIT-ACCUM            PIC S9(15) COMP-3  VALUE +0.
010400     05  WS-DIGIT-ACCUM-X  REDEFINES  WS-DIGIT-ACCUM  PIC X(8).
010500*        REDEFINES #4 - HEX VIEW OF THE PACKED ACCUMULATOR, LEFT
010600*        IN FOR DEBUG TOOL SESSIONS (MFG-140 - SEE MAINT HISTORY).
010700     05  FILLER                    PIC X(4).
010800
010900 01  WS-SCALE-VARS.
011000     05  WS-SCALE-FACTOR           PIC S9(9)  COMP-3  VALUE +1.
011100     05  WS-PARSED-VALUE           PIC S9(13)V9(4)    VALUE +0.
011200     05  FILLER                    PIC X(5).
011300
011400 LINKAGE SECTION.
011500
011600 01  LK-RAW-FIELD-TEXT             PIC X(15).
011700 01  LK-CLEAN-VALUE                PIC S9(11)V99.
011800 01  LK-DEFAULTED-SW               PIC X(1).
011900     88  LK-VALUE-DEFAULTED                  VALUE 'Y'.
012000     88  LK-VALUE-PARSED-OK                  VALUE 'N'.
012100
012200 PROCEDURE DIVISION USING LK-RAW-FIELD-TEXT, LK-CLEAN-VALUE,
012300                          LK-DEFAULTED-SW.
012400
012500 000-MAIN.
012600
012700     MOVE 'AMTCLEAN STARTED'  TO WS-PROGRAM-STATUS-TEXT.
012800     MOVE 'N'  TO LK-DEFAULTED-SW.
012900     MOVE ZERO TO LK-CLEAN-VALUE.
013000     PERFORM 100-STRIP-SYMBOLS THRU 100-STRIP-SYMBOLS-EXIT.
013100     PERFORM 200-TRIM-REMAINDER THRU 200-TRIM-REMAINDER-EXIT.
013200     IF WS-FIRST-NONSPACE = ZERO
013300        PERFORM 900-DEFAULT-TO-ZERO THRU 900-DEFAULT-TO-ZERO-EXIT
013400        GO TO 000-MAIN-EXIT.
013500     PERFORM 300-VALIDATE-AND-ACCUM THRU
013600                                 300-VALIDATE-AND-ACCUM-EXIT.
013700     IF WS-SCRUB-IS-INVALID
013800        PERFORM 900-DEFAULT-TO-ZERO THRU 900-DEFAULT-TO-ZERO-EXIT
013900        GO TO 000-MAIN-EXIT.
014000     PERFORM 400-SCALE-AND-RETURN THRU 400-SCALE-AND-RETURN-EXIT.
014100
014200 000-MAIN-EXIT.
014300     MOVE 'AMTCLEAN ENDED'    TO WS-PROGRAM-STATUS-TEXT.
014400     GOBACK.
014500
014600
014700 100-STRIP-SYMBOLS.
014800*    DELETE EVERY $ AND EVERY , FROM THE RAW TEXT, PRESERVING
014900*    THE ORDER OF THE REMAINING CHARACTERS (CLEANER RULE 1).
015000
015100     MOVE LK-RAW-FIELD-TEXT TO WS-SOURCE-TEXT.
015200     MOVE SPACES            TO WS-SCRUB-TEXT.
015300     MOVE 15 TO WS-SCRUB-LENGTH.
015400     MOVE 1  TO WS-SCAN-INDEX.
015500     MOVE 0  TO WS-OUT-INDEX.
015600     PERFORM 110-STRIP-ONE-CHAR THRU 110-STRIP-ONE-CHAR-EXIT
015700        UNTIL WS-SCAN-INDEX > WS-SCRUB-LENGTH.
015800
015900 100-STRIP-SYMBOLS-EXIT.
016000     EXIT.
016100
016200
016300 110-STRIP-ONE-CHAR.
016400
016500     MOVE WS-SOURCE-CHAR (WS-SCAN-INDEX) TO WS-CURRENT-CHAR.
016600     IF WS-CURRENT-CHAR = '$' OR WS-CURRENT-CHAR = ','
016700        NEXT SENTENCE
016800     ELSE
016900        ADD 1 TO WS-OUT-INDEX
017000        MOVE WS-CURRENT-CHAR TO WS-SCRUB-CHAR (WS-OUT-INDEX).
017100     ADD 1 TO WS-SCAN-INDEX.
017200
017300 110-STRIP-ONE-CHAR-EXIT.
017400     EXIT.
017500
017600
017700 200-TRIM-REMAINDER.
017800*    FIND THE FIRST AND LAST NON-SPACE POSITION OF THE STRIPPED
017900*    TEXT (CLEANER RULE 2).  WS-FIRST-NONSPACE STAYS ZERO WHEN
018000*    THE FIELD IS ENTIRELY BLANK.
018100
018200     MOVE 0 TO WS-FIRST-NONSPACE.
018300     MOVE 0 TO WS-LAST-NONSPACE.
018400     MOVE 1 TO WS-SCAN-INDEX.
018500     PERFORM 210-FIND-FIRST-NONSPACE THRU
018600                                 210-FIND-FIRST-NONSPACE-EXIT
018700        UNTIL WS-SCAN-INDEX > 15 OR WS-FIRST-NONSPACE NOT = 0.
018800     IF WS-FIRST-NONSPACE = 0
018900        GO TO 200-TRIM-REMAINDER-EXIT.
019000     MOVE 15 TO WS-SCAN-INDEX.
019100     PERFORM 220-FIND-LAST-NONSPACE THRU
019200                                 220-FIND-LAST-NONSPACE-EXIT
019300        UNTIL WS-SCAN-INDEX < WS-FIRST-NONSPACE
019400           OR WS-LAST-NONSPACE NOT = 0.
019500
019600 200-TRIM-REMAINDER-EXIT.
019700     EXIT.
019800
019900
020000 210-FIND-FIRST-NONSPACE.
020100     IF WS-SCRUB-CHAR (WS-SCAN-INDEX) NOT = SPACE
020200        MOVE WS-SCAN-INDEX TO WS-FIRST-NONSPACE
020300     ELSE
020400        ADD 1 TO WS-SCAN-INDEX.
020500 210-FIND-FIRST-NONSPACE-EXIT.
020600     EXIT.
020700
020800
020900 220-FIND-LAST-NONSPACE.
021000     IF WS-SCRUB-CHAR (WS-SCAN-INDEX) NOT = SPACE
021100        MOVE WS-SCAN-INDEX TO WS-LAST-NONSPACE
021200     ELSE
021300        SUBTRACT 1 FROM WS-SCAN-INDEX.
021400 220-FIND-LAST-NONSPACE-EXIT.
021500     EXIT.
021600
021700
021800 300-VALIDATE-AND-ACCUM.
021900*    WALK THE REMAINDER: AN OPTIONAL LEADING SIGN, DIGITS, AND
022000*    AT MOST ONE DECIMAL POINT ARE VALID (CLEANER RULE 3).  ANY
022100*    OTHER CHARACTER, OR A SECOND DECIMAL POINT, FAILS THE FIELD.
022200
022300     MOVE 'Y' TO WS-SCRUB-VALID-SW.
022400     MOVE 'N' TO WS-DECIMAL-POINT-SW.
022500     MOVE 'N' TO WS-NEGATIVE-SW.
022600     MOVE 0   TO WS-DIGIT-ACCUM.
022700     MOVE 0   TO WS-DIGITS-AFTER-POINT.
022800     MOVE WS-FIRST-NONSPACE TO WS-SCAN-INDEX.
022900     PERFORM 310-SCAN-ONE-CHAR THRU 310-SCAN-ONE-CHAR-EXIT
023000        UNTIL WS-SCAN-INDEX > WS-LAST-NONSPACE
023100           OR WS-SCRUB-IS-INVALID.
023200
023300 300-VALIDATE-AND-ACCUM-EXIT.
023400     EXIT.
023500
023600
023700 310-SCAN-ONE-CHAR.
023800
023900     MOVE WS-SCRUB-CHAR (WS-SCAN-INDEX) TO WS-CURRENT-CHAR.
024000     IF WS-SCAN-INDEX = WS-FIRST-NONSPACE AND WS-CURRENT-CHAR = '-'
024100        MOVE 'Y' TO WS-NEGATIVE-SW
024200     ELSE
024300        IF WS-CURRENT-CHAR = '.'
024400           IF WS-DECIMAL-POINT-SEEN
024500              MOVE 'N' TO WS-SCRUB-VALID-SW
024600           ELSE
024700              MOVE 'Y' TO WS-DECIMAL-POINT-SW
024800        ELSE
024900           IF WS-CURRENT-DIGIT IS NUMERIC
025000              COMPUTE WS-DIGIT-ACCUM =
025100                      WS-DIGIT-ACCUM * 10 + WS-CURRENT-DIGIT
025200              IF WS-DECIMAL-POINT-SEEN
025300                 ADD 1 TO WS-DIGITS-AFTER-POINT
025400           ELSE
025500              MOVE 'N' TO WS-SCRUB-VALID-SW.
025600     ADD 1 TO WS-SCAN-INDEX.
025700
025800 310-SCAN-ONE-CHAR-EXIT.
025900     EXIT.
026000
026100
026200 400-SCALE-AND-RETURN.
026300*    THE DIGITS WERE ACCUMULATED AS A PLAIN INTEGER WHILE THE
026400*    DECIMAL POINT POSITION WAS COUNTED SEPARATELY - SCALE BACK
026500*    DOWN BY 10 ** WS-DIGITS-AFTER-POINT AND SIGN THE RESULT.
026600*    NO ROUNDING MODE IS EXERCISED - MOVING A VALUE WITH MORE
026700*    THAN 2 DECIMAL DIGITS INTO LK-CLEAN-VALUE (V99) TRUNCATES
026800*    THE EXCESS LOW-ORDER DIGITS TOWARD ZERO (CLEANER RULE 7).
026900
027000     MOVE 1 TO WS-SCALE-FACTOR.
027100     PERFORM 410-BUILD-SCALE-FACTOR THRU
027200                                 410-BUILD-SCALE-FACTOR-EXIT
027300        WS-DIGITS-AFTER-POINT TIMES.
027400     COMPUTE WS-PARSED-VALUE = WS-DIGIT-ACCUM / WS-SCALE-FACTOR.
027500     IF WS-VALUE-IS-NEGATIVE
027600        COMPUTE LK-CLEAN-VALUE = WS-PARSED-VALUE * -1
027700     ELSE
027800        MOVE WS-PARSED-VALUE TO LK-CLEAN-VALUE.
027900
028000 400-SCALE-AND-RETURN-EXIT.
028100     EXIT.
028200
028300
028400 410-BUILD-SCALE-FACTOR.
028500     COMPUTE WS-SCALE-FACTOR = WS-SCALE-FACTOR * 10.
028600 410-BUILD-SCALE-FACTOR-EXIT.
028700     EXIT.
028800
028900
029000 900-DEFAULT-TO-ZERO.
029100*    PARSE FAILED - CLEANER RULE 5.  THE FIELD IS DEFAULTED TO
029200*    ZERO, NOT REJECTED - THE RECORD IS STILL WRITTEN BY THE
029300*    CALLER.  THE "ANTI-CRASH" RULE.
029400
029500     MOVE ZERO TO LK-CLEAN-VALUE.
029600     MOVE 'Y'  TO LK-DEFAULTED-SW.
029700
029800 900-DEFAULT-TO-ZERO-EXIT.
029900     EXIT.
030000
030100* END OF PROGRAM AMTCLEAN
