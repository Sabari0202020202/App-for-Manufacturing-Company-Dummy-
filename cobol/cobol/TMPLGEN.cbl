000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TMPLGEN.
000300 AUTHOR.        R S KOHLI.
000400 INSTALLATION.  MFG-OPS ACCOUNTING - PLANT SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/04/91.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900******************************************************************
001000*  PROGRAM USED TO PRODUCE THE HEADER-ONLY TEMPLATE FILE THAT     *
001100*  TELLS THE FEEDER SYSTEM PROGRAMMERS WHAT COLUMNS THE MFG-OPS   *
001200*  INTAKE CLEANSING BATCH (CLNSBTCH) EXPECTS ON RAWDATA.  THE     *
001300*  TEMPLATE CONTAINS A SINGLE COMMA-SEPARATED HEADER LINE - NO    *
001400*  DATA ROWS ARE WRITTEN.  ORIGINALLY EACH FEEDER DATASET HAD     *
001500*  ITS OWN TEMPLATE COPY; THIS VERSION EMITS ONLY THE RAWDATA     *
001600*  LAYOUT TEMPLATE, WHICH IS THE ONE THE PLANTS ACTUALLY USE      *
001700*  (SEE THE 07/09/94 MAINTENANCE NOTE BELOW).                     *
001800******************************************************************
001900*  MAINTENANCE HISTORY                                           *
002000*  ------------------                                            *
002100*  03/04/91  RSK  ORIGINAL VERSION - WROTE ONE TEMPLATE FILE PER  *
002200*                 FEEDER DATASET (RAWDATA, ADJDATA, RECLASS) -    *
002300*                 THREE SEPARATE WRITES CONTROLLED BY A PARM      *
002400*                 CARD (TICKET MFG-103).                          *
002500*  07/09/94  RSK  ADJDATA AND RECLASS FEEDS WERE RETIRED WHEN     *
002600*                 THE PLANTS MOVED TO THE SINGLE CONSOLIDATED     *
002700*                 RAWDATA EXTRACT - DROPPED THE PARM CARD AND     *
002800*                 THE OTHER TWO TEMPLATE WRITES, THIS PROGRAM     *
002900*                 NOW ALWAYS EMITS THE RAWDATA TEMPLATE ONLY      *
003000*                 (TICKET MFG-121).                               *
003100*  09/21/98  LMB  Y2K REVIEW - THE 2-DIGIT YEAR IN THE HEADER-    *
003200*                 COUNT DIAGNOSTIC DISPLAY IS FOR THE RUN LOG     *
003300*                 ONLY, NEVER STORED OR COMPARED - NO CHANGE      *
003400*                 REQUIRED.  SIGNED OFF PER MFG-Y2K-04.           *
003410*  04/18/01  JHP  CHECKED THE HEADER LITERAL AGAINST CLNREC AFTER *
003420*                 THE RUN-SUMMARY REFORMAT IN CLNSBTCH (SEE       *
003430*                 MFG-133) - COLUMN NAMES AND COUNT ARE UNCHANGED,*
003440*                 NO CODE CHANGE REQUIRED HERE (TICKET MFG-134).  *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT TEMPLATE-OUTPUT-FILE ASSIGN TO UT-S-TMPLOUT.
004900
005000
005100 DATA DIVISION.
005200
005300 FILE SECTION.
005400
005500 FD  TEMPLATE-OUTPUT-FILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 80 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS TEMPLATE-OUTPUT-RECORD.
006100
006200 01  TEMPLATE-OUTPUT-RECORD           PIC X(80).
006300
006400
006500 WORKING-STORAGE SECTION.
006600
006650 77  WS-SCAN-INDEX                    PIC S9(4)  COMP  VALUE +0.
006660*        HEADER-SCAN SUBSCRIPT FOR 210-COUNT-HEADER-COLUMNS -
006670*        A SINGLE WORKING COUNTER, SO IT STANDS AS A 77-LEVEL
006680*        RATHER THAN INSIDE A GROUP.
006690
006700 01  WS-RUN-DATE-AREA.
006800     05  WS-RUN-DATE                  PIC 9(6)   VALUE ZERO.
006900     05  FILLER                       PIC X(4).
007000
007100 01  WS-RUN-DATE-R  REDEFINES  WS-RUN-DATE-AREA.
007200     05  WS-RUN-YY                    PIC 9(2).
007300     05  WS-RUN-MM                    PIC 9(2).
007400     05  WS-RUN-DD                    PIC 9(2).
007500     05  FILLER                       PIC X(4).
007600*        REDEFINES #1 - BREAKS THE ACCEPT-FROM-DATE VALUE DOWN
007700*        FOR THE START-OF-RUN DISPLAY LINE BELOW.
007800
007900 01  WS-HEADER-LINE                   PIC X(80)   VALUE
008000     'ITEM-ID,DESCRIPTION,AMOUNT-1,AMOUNT-2,QUANTITY'.
008100
008200 01  WS-HEADER-LINE-R  REDEFINES  WS-HEADER-LINE.
008300     05  WS-HEADER-CHAR  OCCURS 80 TIMES         PIC X(1).
008400*        REDEFINES #2 - LETS 210-COUNT-HEADER-COLUMNS WALK THE
008500*        LITERAL HEADER ONE BYTE AT A TIME TO CONFIRM THE COMMA
008600*        COUNT STILL MATCHES THE FIVE COLUMNS RAWREC EXPECTS -
008700*        CATCHES A MISTYPED HEADER LITERAL AT THE NEXT COMPILE.
008800
008900 01  WS-SCAN-COUNTERS.
009100     05  WS-COLUMN-COUNT              PIC S9(4)  COMP  VALUE +1.
009200     05  FILLER                       PIC X(6).
009300
009400 01  WS-TEMPLATES-WRITTEN-AREA.
009500     05  WS-TEMPLATES-WRITTEN         PIC S9(4)  COMP  VALUE +0.
009600     05  WS-TEMPLATES-WRITTEN-X  REDEFINES
009700         WS-TEMPLATES-WRITTEN         PIC X(2).
009800*        REDEFINES #3 - HEX VIEW LEFT IN FOR DEBUG TOOL SESSIONS,
009900*        SAME IDIOM AS THE ACCUMULATOR IN AMTCLEAN.
010000     05  FILLER                       PIC X(6).
010100
010200
010300 PROCEDURE DIVISION.
010400
010500 000-MAIN.
010600
010700     ACCEPT WS-RUN-DATE FROM DATE.
010800     DISPLAY 'TMPLGEN STARTED - RUN DATE ' WS-RUN-MM '/'
010900             WS-RUN-DD '/' WS-RUN-YY '  (MM/DD/YY)'.
011000     OPEN OUTPUT TEMPLATE-OUTPUT-FILE.
011100     PERFORM 210-COUNT-HEADER-COLUMNS THRU
011200                                 210-COUNT-HEADER-COLUMNS-EXIT.
011300     PERFORM 200-WRITE-TEMPLATE-HEADER THRU
011400                                 200-WRITE-TEMPLATE-HEADER-EXIT.
011500     CLOSE TEMPLATE-OUTPUT-FILE.
011600     DISPLAY 'TMPLGEN ENDED - ' WS-TEMPLATES-WRITTEN
011700             ' TEMPLATE FILE(S) WRITTEN, '
011800             WS-COLUMN-COUNT ' COLUMN(S) IN THE HEADER'.
011900     MOVE ZERO TO RETURN-CODE.
012000     GOBACK.
012100
012200
012300 200-WRITE-TEMPLATE-HEADER.
012400*    TEMPLATE RULE - THE FILE CONTAINS THE COLUMN-NAME HEADER
012500*    ROW ONLY, NO DATA ROWS.
012600
012700     WRITE TEMPLATE-OUTPUT-RECORD FROM WS-HEADER-LINE.
012800     ADD 1 TO WS-TEMPLATES-WRITTEN.
012900
013000 200-WRITE-TEMPLATE-HEADER-EXIT.
013100     EXIT.
013200
013300
013400 210-COUNT-HEADER-COLUMNS.
013500*    WALK THE HEADER LITERAL COUNTING COMMAS - A DIAGNOSTIC
013600*    CHECK ONLY, NOT A CLEANER RULE - CONFIRMS THE HARD-CODED
013700*    HEADER STILL AGREES WITH THE FIVE FIELDS IN COPYBOOK
013800*    RAWREC BEFORE THE FILE IS WRITTEN.
013900
014000     MOVE 1 TO WS-SCAN-INDEX.
014100     PERFORM 220-COUNT-ONE-CHAR THRU 220-COUNT-ONE-CHAR-EXIT
014200        UNTIL WS-SCAN-INDEX > 80.
014300
014400 210-COUNT-HEADER-COLUMNS-EXIT.
014500     EXIT.
014600
014700
014800 220-COUNT-ONE-CHAR.
014900     IF WS-HEADER-CHAR (WS-SCAN-INDEX) = ','
015000        ADD 1 TO WS-COLUMN-COUNT.
015100     ADD 1 TO WS-SCAN-INDEX.
015200 220-COUNT-ONE-CHAR-EXIT.
015300     EXIT.
015400
015500* END OF PROGRAM TMPLGEN
