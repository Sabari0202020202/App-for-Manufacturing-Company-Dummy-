000100***************************************************************
000200*                                                              *
000300*  COPYBOOK:  RAWREC                                          *
000400*  DESCRIPTION:  RAW MFG-OPS INTAKE RECORD - FIXED 80 BYTES.  *
000500*                ONE RECORD PER LINE OF THE INBOUND EXTRACT   *
000600*                RECEIVED FROM THE PLANT COST-ACCOUNTING      *
000700*                FEEDER SYSTEM.  AMOUNT AND QUANTITY FIELDS   *
000800*                ARRIVE AS FREE-FORM TEXT AND MAY CONTAIN A   *
000900*                CURRENCY SIGN, THOUSANDS COMMAS, OR GARBAGE. *
001000*                THIS COPYBOOK IS USED BY THE CLNSBTCH BATCH  *
001100*                CLEANSING DRIVER ONLY - IT IS NOT WRITTEN    *
001200*                BACK OUT UNCHANGED (SEE CLNREC FOR THAT).    *
001300*                                                              *
001400*  MAINTENANCE HISTORY                                        *
001500*  ------------------                                         *
001600*  02/11/91  RSK  ORIGINAL LAYOUT FOR MFG-OPS INTAKE CLEANUP  *
001700*  06/03/93  RSK  ADDED -NUM REDEFINES SO CLNSBTCH CAN TEST   *
001800*                 ALREADY-NUMERIC FIELDS WITHOUT A CALL TO    *
001900*                 AMTCLEAN (PERFORMANCE - TICKET MFG-118)     *
002000*  09/21/98  LMB  Y2K REVIEW - NO DATE FIELDS PRESENT, NO     *
002100*                 CHANGE REQUIRED.  SIGNED OFF PER MFG-Y2K-04 *
002200***************************************************************
002300 01  RAW-REC.
002400     05  RAW-ITEM-ID           PIC X(10).
002500*        BUSINESS KEY - PRODUCT OR COST-CENTER CODE - PASSED  *
002600*        THROUGH TO CLEAN-REC UNCHANGED.
002700     05  RAW-ITEM-DESC         PIC X(20).
002800*        FREE-TEXT DESCRIPTION - PASSED THROUGH UNCHANGED.
002900     05  RAW-AMOUNT-1          PIC X(15).
003000     05  RAW-AMOUNT-1-NUM  REDEFINES  RAW-AMOUNT-1
003100                               PIC 9(15).
003200*        NUMERIC-TEST VIEW OF RAW-AMOUNT-1.  VALID ONLY WHEN
003300*        RAW-AMOUNT-1-NUM IS NUMERIC - I.E. NO SIGN, POINT,
003400*        COMMA OR DOLLAR SIGN PRESENT.
003500     05  RAW-AMOUNT-2          PIC X(15).
003600     05  RAW-AMOUNT-2-NUM  REDEFINES  RAW-AMOUNT-2
003700                               PIC 9(15).
003800*        NUMERIC-TEST VIEW OF RAW-AMOUNT-2 - SEE RAW-AMOUNT-1.
003900     05  RAW-QUANTITY          PIC X(10).
004000     05  RAW-QUANTITY-NUM  REDEFINES  RAW-QUANTITY
004100                               PIC 9(10).
004200*        NUMERIC-TEST VIEW OF RAW-QUANTITY - USUALLY NUMERIC
004300*        SINCE QUANTITY RARELY CARRIES A CURRENCY SIGN, BUT
004400*        TOLERATED THE SAME AS THE AMOUNT FIELDS PER MFG-118.
004500     05  FILLER                PIC X(10).
004600*        UNUSED - RESERVED FOR THE FEEDER SYSTEM'S FUTURE USE.
