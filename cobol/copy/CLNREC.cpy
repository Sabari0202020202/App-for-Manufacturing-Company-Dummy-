000100***************************************************************
000200*                                                              *
000300*  COPYBOOK:  CLNREC                                          *
000400*  DESCRIPTION:  CLEANSED MFG-OPS OUTPUT RECORD - FIXED 80    *
000500*                BYTES.  AMOUNT-1, AMOUNT-2 AND QUANTITY ARE  *
000600*                CARRIED HERE AS EDITED NUMERIC FIELDS - THE  *
000700*                CLNSBTCH DRIVER MOVES THE CLEANSED VALUE     *
000800*                RETURNED BY AMTCLEAN STRAIGHT INTO THESE     *
000900*                FIELDS FOR THE WRITE.  NO FURTHER ROUNDING   *
001000*                OR TRUNCATION HAPPENS AT THIS LAYER.         *
001100*                                                              *
001200*  MAINTENANCE HISTORY                                        *
001300*  ------------------                                         *
001400*  02/11/91  RSK  ORIGINAL LAYOUT FOR MFG-OPS INTAKE CLEANUP  *
001500*  09/21/98  LMB  Y2K REVIEW - NO DATE FIELDS PRESENT, NO     *
001600*                 CHANGE REQUIRED.  SIGNED OFF PER MFG-Y2K-04 *
001700***************************************************************
001800 01  CLEAN-REC.
001900     05  CLEAN-ITEM-ID         PIC X(10).
002000*        COPIED FROM RAW-ITEM-ID UNCHANGED.
002100     05  CLEAN-ITEM-DESC       PIC X(20).
002200*        COPIED FROM RAW-ITEM-DESC UNCHANGED.
002300     05  CLEAN-AMOUNT-1        PIC -9(11).99.
002400*        CLEANSED VALUE OF RAW-AMOUNT-1 - 2 DECIMAL PLACES,
002500*        TRUNCATED (NOT ROUNDED) BY AMTCLEAN.
002600     05  CLEAN-AMOUNT-2        PIC -9(11).99.
002700*        CLEANSED VALUE OF RAW-AMOUNT-2 - SEE CLEAN-AMOUNT-1.
002800     05  CLEAN-QUANTITY        PIC -9(9).
002900*        CLEANSED VALUE OF RAW-QUANTITY - 0 DECIMAL PLACES,
003000*        FRACTIONAL PART TRUNCATED BY AMTCLEAN.
003100     05  FILLER                PIC X(10).
003200*        SPACES - RESERVED FOR THE FEEDER SYSTEM'S FUTURE USE.
